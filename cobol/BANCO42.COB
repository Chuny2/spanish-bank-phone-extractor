000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANCO42.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SETOR DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.  14/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800*===============================================================
000900*  E X P O R T A C A O   D E   T E L E F O N E S
001000*---------------------------------------------------------------
001100*  LE O DETALHE GRAVADO PELO BANCO41 (BANCO41.DET) E EXPLODE A
001200*  LISTA DE TELEFONES DE CADA LINHA DE DETALHE, GRAVANDO UM
001300*  TELEFONE POR REGISTRO NO ARQUIVO DE EXPORTACAO FONE.EXP.
001400*  REGISTROS DE CABECALHO E DE TOTAL GRAVADOS PELO BANCO41 SAO
001500*  IGNORADOS - SO INTERESSAM OS REGISTROS DE DETALHE (TIPO "D").
001600*---------------------------------------------------------------
001700*  HISTORICO DE ALTERACOES
001800*---------------------------------------------------------------
001900*  14/05/90  RFM  OS-055  VERSAO INICIAL - EXPLODE LISTA FIXA DE
002000*                         3 TELEFONES POR LINHA DE DETALHE.
002100*  30/11/91  JCM  OS-079  LISTA PASSA A SER DE TAMANHO VARIAVEL
002200*                         (UNSTRING PELA VIRGULA).
002300*  17/06/93  RFM  OS-103  DESCARTA TELEFONE VAZIO RESULTANTE DE
002400*                         VIRGULA DUPLA NA LISTA.
002500*  09/01/95  AHS  OS-121  CONTADOR DE TELEFONES EXPORTADOS NO
002600*                         FINAL DO PROCESSAMENTO.
002700*  12/08/98  AHS  OS-173  REVISAO ANO 2000 DO CABECALHO DE DATA.
002800*  22/02/99  AHS  OS-173  CONCLUIDA REVISAO Y2K.
002900*  19/05/01  RFM  OS-196  FIM DE CADEIA DE PROCESSAMENTO - NAO
003000*                         ENCADEIA MAIS, ENCERRA O JOB (STOP RUN).
003050*  19/02/26  RFM  OS-231  LAYOUT DE BANCO41.DET MUDOU (TIPO E
003060*                         TEXTO DA LINHA FORAM PARA O FIM DO
003070*                         REGISTRO) - AJUSTADO SO O FD, A LEITURA
003080*                         POR NOME DE CAMPO CONTINUA VALENDO.
003100*===============================================================
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS CLASSE-DIGITO   IS "0" THRU "9".
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DETREL    ASSIGN TO DETREL
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS FS-DET.
004100     SELECT FONEEXP   ASSIGN TO FONEEXP
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-EXP.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  DETREL              LABEL RECORD IS OMITTED.
004620*    COLUNAS 1-166 SAO A AREA IMPRESSA DO RELATORIO GRAVADA PELO
004640*    BANCO41 (LINE NO / PHONES FOUND / COUNT); O MARCADOR DE
004660*    TIPO E O TEXTO ORIGINAL DA LINHA FICAM DEPOIS DELA
004680*    (19/02/26 RFM OS-231 - LAYOUT ACOMPANHA O DO BANCO41).
004700 01  REG-DETALHE.
004720     03 LINE-NUMBER-DET   PIC 9(07).
004740     03 f                 PIC X(03).
004760     03 PHONE-LIST-DET    PIC X(150).
004780     03 f                 PIC X(03).
004790     03 PHONE-COUNT-DET   PIC 9(03).
004800     03 TIPO-REG-DET      PIC X(01).
004900        88 DETALHE-88             VALUE "D".
005000        88 CABECALHO-88           VALUE "H".
005100        88 TOTAL-88               VALUE "T".
005300     03 LINE-TEXT-DET     PIC X(256).
005600     03 f                 PIC X(10).
005700 FD  FONEEXP             LABEL RECORD IS OMITTED.
005800 01  REG-FONE.
005900     03 FONE-REG          PIC X(16).
006000*---------------------------------------------------------------
006100 WORKING-STORAGE SECTION.
006200 77  FS-DET                PIC X(02) VALUE "00".
006300 77  FS-EXP                PIC X(02) VALUE "00".
006400 77  WS-QTD-LINHAS         PIC 9(07) COMP VALUE ZEROS.
006500 77  WS-QTD-EXPORTADOS     PIC 9(07) COMP VALUE ZEROS.
006600 77  WS-I                  PIC 9(03) COMP VALUE ZEROS.
006700 77  WS-TAM-LISTA          PIC 9(03) COMP VALUE ZEROS.
006800 77  WS-INICIO-CAMPO       PIC 9(03) COMP VALUE ZEROS.
006900 77  WS-TAM-CAMPO          PIC 9(03) COMP VALUE ZEROS.
007000 77  WS-CAMPO-TMP          PIC X(20) VALUE SPACES.
007100 77  WS-J                  PIC 9(03) COMP VALUE ZEROS.
007200*
007300 01  WS-DATA.
007400     03 ANO                PIC 99.
007500     03 MES                PIC 99.
007600     03 DIA                PIC 99.
007700     03 f                  PIC X(02) VALUE SPACES.
007800*    REDEFINES 1 - DATA DE EXECUCAO COMO NUMERO (REVISAO Y2K)
007900 01  WS-DATA-NUM REDEFINES WS-DATA.
008000     03 WS-DATA-COMPACTA   PIC 9(06).
008100     03 f                  PIC X(02).
008200*
008300*    COPIA DE TRABALHO DA LISTA DE TELEFONES DA LINHA DE
008400*    DETALHE CORRENTE, COM UMA VIRGULA FINAL ACRESCENTADA PARA
008500*    SIMPLIFICAR O UNSTRING (EVITA TRATAR O ULTIMO CAMPO A PARTE)
008600 01  WS-LISTA-TRAB.
008700     03 TEXTO-LISTA-TRAB   PIC X(151).
008750     03 f                  PIC X(04).
008800*    REDEFINES 2 - LISTA DE TRABALHO VISTA COMO TABELA DE BYTES
008900 01  WS-LISTA-TRAB-TAB REDEFINES WS-LISTA-TRAB.
009000     03 BYTE-LISTA-TRAB OCCURS 151 TIMES PIC X(01).
009100*
009200*    TABELA DE TELEFONES EXPLODIDOS DA LINHA CORRENTE
009300 01  TB-FONES-LINHA.
009400     03 FONE-EXPLODIDO OCCURS 20 TIMES PIC X(20).
009450     03 f                  PIC X(04).
009500*    REDEFINES 3 - BLOCO UNICO PARA LIMPEZA RAPIDA DA TABELA
009600 01  TB-FONES-LINHA-TEXTO REDEFINES TB-FONES-LINHA.
009700     03 TEXTO-FONES-LINHA PIC X(400).
009800*---------------------------------------------------------------
009900 PROCEDURE DIVISION.
010000*
010100 P10-ABRIR.
010200     OPEN INPUT  DETREL.
010300     IF FS-DET NOT = "00"
010400         DISPLAY "!! ARQUIVO DE DETALHE DO BANCO41 NAO ENCONTRADO !!"
010500         STOP RUN.
010600     OPEN OUTPUT FONEEXP.
010700     ACCEPT WS-DATA FROM DATE.
010800*
010900 LER.
011000     READ DETREL INTO REG-DETALHE
011100         AT END
011200             GO TO P90-ENCERRA.
011300     IF NOT DETALHE-88
011400         GO TO LER.
011500     ADD 1 TO WS-QTD-LINHAS.
011600     PERFORM P20-EXPLODE-LISTA.
011700     MOVE 1 TO WS-I.
011800     PERFORM P30-GRAVA-FONE UNTIL WS-I > WS-TAM-LISTA.
011900     GO TO LER.
012000*
012100 P20-EXPLODE-LISTA.
012200*    30/11/91 JCM OS-079 - SEPARA A LISTA VARIAVEL DE TELEFONES
012300*    PELA VIRGULA; 17/06/93 RFM OS-103 - VIRGULA DUPLA OU LISTA
012400*    VAZIA NAO GERAM TELEFONE.
012500     MOVE SPACES TO TB-FONES-LINHA-TEXTO.
012600     MOVE 0 TO WS-TAM-LISTA.
012700     MOVE PHONE-LIST-DET TO WS-LISTA-TRAB(1:150).
012800     MOVE "," TO WS-LISTA-TRAB(151:1).
012900     MOVE 1 TO WS-INICIO-CAMPO.
013000     MOVE 1 TO WS-I.
013100     PERFORM P21-TESTA-BYTE UNTIL WS-I > 151.
013200*
013300 P21-TESTA-BYTE.
013400     IF BYTE-LISTA-TRAB(WS-I) = ","
013500         MOVE WS-I TO WS-TAM-CAMPO
013600         SUBTRACT WS-INICIO-CAMPO FROM WS-TAM-CAMPO
013700         PERFORM P22-GUARDA-CAMPO
013800         MOVE WS-I TO WS-INICIO-CAMPO
013900         ADD 1 TO WS-INICIO-CAMPO.
014000     ADD 1 TO WS-I.
014100*
014200 P22-GUARDA-CAMPO.
014300     IF WS-TAM-CAMPO = 0
014400         GO TO P22-EXIT.
014500     IF WS-TAM-CAMPO > 20
014600         MOVE 20 TO WS-TAM-CAMPO.
014700     MOVE SPACES TO WS-CAMPO-TMP.
014800     MOVE TEXTO-LISTA-TRAB(WS-INICIO-CAMPO:WS-TAM-CAMPO)
014900         TO WS-CAMPO-TMP.
015000     MOVE WS-TAM-CAMPO TO WS-J.
015100     PERFORM P22A-ACHA-FIM
015200         UNTIL WS-J = 0 OR WS-CAMPO-TMP(WS-J:1) NOT = SPACE.
015300     IF WS-J = 0
015400         GO TO P22-EXIT.
015500     IF WS-TAM-LISTA >= 20
015600         GO TO P22-EXIT.
015700     ADD 1 TO WS-TAM-LISTA.
015800     MOVE WS-CAMPO-TMP TO FONE-EXPLODIDO(WS-TAM-LISTA).
015900 P22-EXIT.
016000     EXIT.
016100*
016200 P22A-ACHA-FIM.
016300     SUBTRACT 1 FROM WS-J.
016400*
016500 P30-GRAVA-FONE.
016600     MOVE SPACES TO REG-FONE.
016700     MOVE FONE-EXPLODIDO(WS-I)(1:16) TO FONE-REG.
016800     WRITE REG-FONE.
016900     ADD 1 TO WS-QTD-EXPORTADOS.
017000     ADD 1 TO WS-I.
017100*
017200 P90-ENCERRA.
017300*    09/01/95 AHS OS-121 - CONTAGEM FINAL DE TELEFONES GRAVADOS.
017400*    19/05/01 RFM OS-196 - NAO HA MAIS PASSO SEGUINTE NA CADEIA.
017500     DISPLAY WS-QTD-LINHAS     " LINHAS DE DETALHE PROCESSADAS".
017600     DISPLAY WS-QTD-EXPORTADOS " TELEFONES EXPORTADOS".
017700     CLOSE DETREL FONEEXP.
017800     STOP RUN.
