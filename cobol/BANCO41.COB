000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANCO41.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SETOR DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.  02/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800*===============================================================
000900*  E X T R A T O R   D E   T E L E F O N E S   P O R   I B A N
001000*---------------------------------------------------------------
001100*  LE O ARQUIVO DE TEXTO LINHA A LINHA; PARA CADA LINHA QUE
001200*  CONTENHA UM IBAN ESPANHOL CUJO CODIGO DE ENTIDADE CONFIRA
001300*  COM O BANCO ALVO INFORMADO NA ABERTURA, EXTRAI OS TELEFONES
001400*  ESPANHOIS ENCONTRADOS NA LINHA (SEM CONTAR OS QUE COMECAM
001500*  POR 9) E GRAVA O DETALHE EM BANCO41.DET.  AO TERMINAR,
001600*  ENCADEIA PARA O BANCO42, QUE EXPLODE OS TELEFONES.
001700*---------------------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*---------------------------------------------------------------
002000*  02/04/89  RFM  OS-032  VERSAO INICIAL - CONFERE SO IBAN.
002100*  19/07/89  RFM  OS-039  INCLUIDA EXTRACAO DE TELEFONE PADRAO
002200*                         +34 SEGUIDO DE 9 DIGITOS.
002300*  03/02/90  RFM  OS-054  INCLUIDOS OS PADROES AGRUPADOS
002400*                         (+34 E AVULSO) DE TELEFONE.
002500*  21/10/91  JCM  OS-078  REMOCAO DE TRACOS ANTES DE PROCURAR
002600*                         O IBAN NA LINHA.
002700*  15/03/93  RFM  OS-102  ELIMINACAO DE TELEFONES REPETIDOS NA
002800*                         MESMA LINHA (MANTIDA A 1A. OCORRENCIA).
002900*  08/12/94  AHS  OS-120  FRONTEIRA DE PALAVRA NOS TELEFONES
003000*                         AVULSOS, PARA NAO PEGAR NUMERO MAIOR.
003100*  02/07/96  RFM  OS-141  RELATORIO DE DETALHE PASSA A SER
003200*                         GRAVADO EM ARQUIVO (ANTES SO TELA).
003300*  14/01/98  JCM  OS-159  TOTALIZACAO DE LINHAS E TELEFONES NO
003400*                         FIM DO PROCESSAMENTO.
003500*  21/08/98  AHS  OS-172  REVISAO ANO 2000 DO CABECALHO DE DATA.
003600*  03/03/99  AHS  OS-172  CONCLUIDA REVISAO Y2K.
003700*  19/05/01  RFM  OS-196  ENCADEAMENTO AUTOMATICO PARA O BANCO42
003800*                         AO FINAL DA EXTRACAO.
003900*  11/09/04  JCM  OS-220  CODIGO ALVO ACEITO TAMBEM SEM O
004000*                         PREFIXO "ES" (NORMALIZACAO - REGRA 1).
004050*  19/02/26  RFM  OS-231  LINHA GRAVADA EM BANCO41.DET PASSA A
004060*                         TRAZER SO NUMERO/LISTA/CONTADOR NAS
004070*                         COLUNAS DO RELATORIO (TIPO E TEXTO DA
004080*                         LINHA FORAM PARA O FIM DO REGISTRO);
004090*                         LINHA REDUZIDA GANHA CORTE DOS BRANCOS
004095*                         NO COMECO, NAO SO NO FIM.
004096*  22/02/26  RFM  OS-233  PADRAO AGRUPADO (4/6) EXIGIA 3 DIGITOS
004097*                         LOGO APOS O GRUPO INICIAL - CORRIGIDO
004098*                         PARA 2 (O 1O. JA FOI CONFERIDO ANTES).
004099*                         PULA-ESPACO GANHA LIMITE DE COLUNA.
004100*===============================================================
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CLASSE-DIGITO   IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BCOIDX    ASSIGN TO DISK
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS DYNAMIC
005100            RECORD KEY   IS EUROPEAN-CODE-REG
005200            ALTERNATE RECORD KEY IS NOME-REG WITH DUPLICATES
005300            FILE STATUS  IS FS-IDX.
005400     SELECT TEXTOENT  ASSIGN TO TEXTOENT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-TXT.
005700     SELECT DETREL    ASSIGN TO DETREL
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-DET.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  BCOIDX              LABEL RECORD IS STANDARD
006300                            VALUE OF FILE-ID IS "BCOIDX.DAT".
006400 01  REG-BANCO-IDX.
006500     03 EUROPEAN-CODE-REG PIC X(06).
006600     03 ENTITY-CODE-REG   PIC X(04).
006700     03 NOME-REG          PIC X(80).
006800     03 ENDER-REG         PIC X(80).
006900     03 LEI-REG           PIC X(20).
007000     03 OPERADOR-REG      PIC X(40).
007100     03 PROVEDOR-REG      PIC X(40).
007200     03 SUPERV-REG        PIC X(10).
007300     03 f                 PIC X(10).
007400 FD  TEXTOENT            LABEL RECORD IS OMITTED.
007500 01  REG-LINENT.
007600     03 TEXTO-ORIG        PIC X(256).
007700     03 f                 PIC X(04).
007800 FD  DETREL              LABEL RECORD IS OMITTED.
007850*    COLUNAS 1-166 SAO A AREA IMPRESSA DO RELATORIO (LINE NO /
007860*    PHONES FOUND / COUNT); O MARCADOR DE TIPO E O TEXTO ORIGINAL
007870*    DA LINHA FICAM DEPOIS DELA, SO PARA USO DO BANCO42
007880*    (19/02/26 RFM OS-231 - RETIRADOS DO INICIO DO REGISTRO).
007900 01  REG-DETALHE.
008000     03 LINE-NUMBER-DET   PIC 9(07).
008020     03 f                 PIC X(03).
008040     03 PHONE-LIST-DET    PIC X(150).
008060     03 f                 PIC X(03).
008080     03 PHONE-COUNT-DET   PIC 9(03).
008100     03 TIPO-REG-DET      PIC X(01).
008120        88 DETALHE-88             VALUE "D".
008140        88 CABECALHO-88           VALUE "H".
008160        88 TOTAL-88               VALUE "T".
008500     03 LINE-TEXT-DET     PIC X(256).
008800     03 f                 PIC X(10).
008900*---------------------------------------------------------------
009000 WORKING-STORAGE SECTION.
009100 77  FS-IDX                PIC X(02) VALUE "00".
009200 77  FS-TXT                PIC X(02) VALUE "00".
009300 77  FS-DET                PIC X(02) VALUE "00".
009400 77  WS-NUM-LINHA          PIC 9(07) COMP VALUE ZEROS.
009500 77  WS-QTD-LINHAS-OK      PIC 9(07) COMP VALUE ZEROS.
009600 77  WS-QTD-FONES-TOT      PIC 9(07) COMP VALUE ZEROS.
009700 77  WS-QTD-FONES-LINHA    PIC 9(03) COMP VALUE ZEROS.
009800 77  WS-TAM-TRIM           PIC 9(03) COMP VALUE ZEROS.
009850 77  WS-INICIO-LINHA       PIC 9(03) COMP VALUE ZEROS.
009870 77  WS-FIM-LINHA          PIC 9(03) COMP VALUE ZEROS.
009900 77  WS-TAM-SEMTRACO       PIC 9(03) COMP VALUE ZEROS.
010000 77  WS-ALVO-LEN           PIC 9(02) COMP VALUE ZEROS.
010100 77  WS-DIGITO-MIN         PIC 9(01) COMP VALUE ZEROS.
010200 77  WS-I                  PIC 9(03) COMP VALUE ZEROS.
010300 77  WS-J                  PIC 9(03) COMP VALUE ZEROS.
010400 77  WS-K                  PIC 9(03) COMP VALUE ZEROS.
010500 77  WS-POS                PIC 9(03) COMP VALUE ZEROS.
010600 77  WS-POS-LISTA          PIC 9(03) COMP VALUE ZEROS.
010700 77  WS-FIMGRP             PIC 9(03) COMP VALUE ZEROS.
010800 77  WS-G1LEN              PIC 9(01) COMP VALUE ZEROS.
010900 77  WS-ACHOU              PIC X     VALUE "N".
011000     88 ACHOU-88                     VALUE "S".
011100 77  WS-LINHA-QUALIFICA    PIC X     VALUE "N".
011200     88 LINHA-QUALIFICA-88           VALUE "S".
011300 77  WS-ALVO-COD           PIC X(04) VALUE SPACES.
011400 77  WS-ALVO-NORM          PIC X(06) VALUE SPACES.
011500 77  WS-ALVO-PARM          PIC X(30) VALUE SPACES.
011600 77  WS-ALVO-SEMESP        PIC X(30) VALUE SPACES.
011700 77  WS-FONE-CAND          PIC X(20) VALUE SPACES.
011800 77  WS-CAMPO-TMP          PIC X(20) VALUE SPACES.
011900 77  WS-LISTA-FONES        PIC X(150) VALUE SPACES.
012000 77  WS-LINHAS-DISP        PIC ZZZZZZ9.
012100 77  WS-FONES-DISP         PIC ZZZZZZ9.
012200*
012300 01  WS-LINHA-TRIM.
012400     03 TEXTO-TRIM         PIC X(256).
012450     03 f                  PIC X(04).
012500*
012600 01  WS-LINHA-SEMTRACO.
012700     03 TEXTO-SEMTRACO     PIC X(256).
012750     03 f                  PIC X(04).
012800*
012900 01  WS-DATA.
013000     03 ANO                PIC 99.
013100     03 MES                PIC 99.
013200     03 DIA                PIC 99.
013300     03 f                  PIC X(02) VALUE SPACES.
013400*    REDEFINES 1 - DATA DE EXECUCAO COMO NUMERO (REVISAO Y2K)
013500 01  WS-DATA-NUM REDEFINES WS-DATA.
013600     03 WS-DATA-COMPACTA   PIC 9(06).
013700     03 f                  PIC X(02).
013800*
013900*    TABELA DE TELEFONES DA LINHA CORRENTE, SEM REPETICOES
014000 01  TB-FONES.
014100     03 FONE-TB OCCURS 50 TIMES  PIC X(20).
014150     03 f                  PIC X(04).
014200*    REDEFINES 2 - VISAO EM BLOCO PARA LIMPEZA RAPIDA DA TABELA
014300 01  TB-FONES-TEXTO REDEFINES TB-FONES.
014400     03 TEXTO-FONES        PIC X(1000).
014500*
014600*    CANDIDATO A IBAN SENDO TESTADO PELO SCANNER DA LINHA
014700 01  WS-CAND-IBAN.
014800     03 CAND-ES            PIC X(02).
014900     03 CAND-CHECK         PIC X(02).
015000     03 CAND-GRUPO1        PIC X(04).
015100     03 CAND-GRUPO2        PIC X(04).
015200     03 CAND-GRUPO3        PIC X(04).
015300     03 CAND-GRUPO4        PIC X(04).
015400     03 CAND-GRUPO5        PIC X(04).
015450     03 f                  PIC X(02).
015500*    REDEFINES 3 - CANDIDATO VISTO COMO BLOCO UNICO SEM ESPACOS
015600 01  WS-CAND-IBAN-TEXTO REDEFINES WS-CAND-IBAN.
015700     03 CAND-TEXTO         PIC X(24).
015800*
015900*    LINHA-CABEC/LINHA-DET/LINHA-TOTAL REPRODUZEM A AREA IMPRESSA
015920*    DO RELATORIO (COLUNAS LINE NO / PHONES FOUND / COUNT) NA
015940*    MESMA ORDEM E TAMANHO DE REG-DETALHE; O MARCADOR DE TIPO E O
015960*    TEXTO COMPLETO DA LINHA VIAJAM DEPOIS DESSA AREA, PARA NAO
015980*    ENTRAR NA PARTE DO REGISTRO QUE CORRESPONDE AO LAYOUT
015990*    IMPRESSO (19/02/26 RFM OS-231).
015995 01  LINHA-CABEC.
016000     03 AREA-CAB           PIC X(166) VALUE SPACES.
016100     03 TIPO-CAB           PIC X(01) VALUE "H".
016200     03 TEXTO-CAB          PIC X(256) VALUE SPACES.
016500     03 f                  PIC X(10) VALUE SPACES.
016600*
016700 01  LINHA-DET.
016800     03 NUMERO-DET         PIC 9(07) VALUE ZEROS.
016820     03 f                  PIC X(03) VALUE SPACES.
016840     03 LISTA-DET          PIC X(150) VALUE SPACES.
016860     03 f                  PIC X(03) VALUE SPACES.
016880     03 QTDE-DET           PIC 9(03) VALUE ZEROS.
016900     03 TIPO-DET           PIC X(01) VALUE "D".
017000     03 TEXTO-DET          PIC X(256) VALUE SPACES.
017300     03 f                  PIC X(10) VALUE SPACES.
017400*
017500 01  LINHA-TOTAL.
017600     03 AREA-TOT           PIC X(166) VALUE SPACES.
017700     03 TIPO-TOT           PIC X(01) VALUE "T".
017800     03 TEXTO-TOT          PIC X(256) VALUE SPACES.
018100     03 f                  PIC X(10) VALUE SPACES.
018200*---------------------------------------------------------------
018300 PROCEDURE DIVISION.
018400*
018500 P10-ABRIR.
018600     OPEN INPUT  BCOIDX.
018700     OPEN INPUT  TEXTOENT.
018800     IF FS-TXT NOT = "00"
018900         DISPLAY "!! ARQUIVO DE TEXTO DE ENTRADA NAO ENCONTRADO !!"
019000         STOP RUN.
019100     OPEN OUTPUT DETREL.
019200     ACCEPT WS-DATA FROM DATE.
019300     PERFORM P15-NORMALIZA-ALVO.
019400     PERFORM P16-RESOLVE-ALVO.
019450     MOVE SPACES          TO AREA-CAB.
019470     MOVE "LINE NO"       TO AREA-CAB(1:7).
019500     MOVE "PHONES FOUND"  TO AREA-CAB(11:12).
019550     MOVE "COUNT"         TO AREA-CAB(162:5).
019700     WRITE REG-DETALHE FROM LINHA-CABEC.
019800*
019900 P15-NORMALIZA-ALVO.
020000*    CODIGO ALVO ACEITO TAMBEM SEM O PREFIXO "ES" OU JA NO
020100*    FORMATO REDUZIDO - NORMALIZADO AQUI (11/09/04 JCM OS-220).
020200     DISPLAY "CODIGO EUROPEU DO BANCO ALVO ...: " WITH NO ADVANCING.
020300     ACCEPT WS-ALVO-PARM FROM CONSOLE.
020400     MOVE SPACES TO WS-ALVO-SEMESP.
020500     MOVE 0 TO WS-J.
020600     MOVE 1 TO WS-I.
020700     PERFORM P15A-COPIA-CHAR UNTIL WS-I > 30.
020800     MOVE WS-J TO WS-ALVO-LEN.
020900     MOVE SPACES TO WS-ALVO-NORM.
021000     IF WS-ALVO-LEN < 3
021100         GO TO P15-SEMALTER.
021200     IF WS-ALVO-SEMESP(1:2) NOT = "ES"
021300         GO TO P15-SEMALTER.
021400     IF WS-ALVO-LEN NOT = 6
021500         GO TO P15-TESTA-MAIOR.
021600     IF WS-ALVO-SEMESP(3:4) IS CLASSE-DIGITO
021700         MOVE WS-ALVO-SEMESP(1:6) TO WS-ALVO-NORM
021800         GO TO P15-EXIT.
021900     GO TO P15-SEMALTER.
022000 P15-TESTA-MAIOR.
022100     IF WS-ALVO-LEN < 6
022200         GO TO P15-SEMALTER.
022300     MOVE "ES" TO WS-ALVO-NORM(1:2).
022400     MOVE WS-ALVO-SEMESP(5:4) TO WS-ALVO-NORM(3:4).
022500     GO TO P15-EXIT.
022600 P15-SEMALTER.
022700     MOVE WS-ALVO-SEMESP TO WS-ALVO-NORM.
022800 P15-EXIT.
022900     EXIT.
023000*
023100 P15A-COPIA-CHAR.
023200     IF WS-ALVO-PARM(WS-I:1) NOT = SPACE
023300         ADD 1 TO WS-J
023400         MOVE WS-ALVO-PARM(WS-I:1) TO WS-ALVO-SEMESP(WS-J:1).
023500     ADD 1 TO WS-I.
023600*
023700 P16-RESOLVE-ALVO.
023800     MOVE WS-ALVO-NORM TO EUROPEAN-CODE-REG.
023900     READ BCOIDX RECORD KEY IS EUROPEAN-CODE-REG
024000         INVALID KEY
024100             MOVE SPACES TO WS-ALVO-COD
024200             GO TO P16-EXIT.
024300     MOVE ENTITY-CODE-REG TO WS-ALVO-COD.
024400 P16-EXIT.
024500     EXIT.
024600*
024700 LER.
024800     READ TEXTOENT INTO REG-LINENT
024900         AT END
025000             PERFORM P90-FINAL-IMP
025100             GO TO P95-ENCERRA.
025200     ADD 1 TO WS-NUM-LINHA.
025300     PERFORM P21-REDUZ-LINHA.
025400     IF WS-TAM-TRIM = 0
025500         GO TO LER.
025600     PERFORM P30-MONTA-SEMTRACO.
025700     PERFORM P50-ACHA-IBAN.
025800     IF NOT LINHA-QUALIFICA-88
025900         GO TO LER.
026000     PERFORM P60-ACHA-FONES.
026100     IF WS-QTD-FONES-LINHA = 0
026200         GO TO LER.
026300     PERFORM P70-GRAVA-DETALHE.
026400     ADD 1 TO WS-QTD-LINHAS-OK.
026500     ADD WS-QTD-FONES-LINHA TO WS-QTD-FONES-TOT.
026600     GO TO LER.
026700*
026800 P21-REDUZ-LINHA.
026820*    19/02/26 RFM OS-231 - ALEM DO LIMITE FINAL, ACHA TAMBEM O
026840*    INICIO DA PARTE SIGNIFICATIVA DA LINHA, PARA QUE OS ESPACOS
026860*    NO COMECO NAO FIQUEM GRAVADOS NO TEXTO REDUZIDO.
026900     MOVE 256 TO WS-J.
027000     PERFORM P21A-ACHA-FIM
027100         UNTIL WS-J = 0 OR TEXTO-ORIG(WS-J:1) NOT = SPACE.
027200     MOVE WS-J TO WS-FIM-LINHA.
027220     MOVE SPACES TO TEXTO-TRIM.
027240     IF WS-FIM-LINHA = 0
027260         MOVE 0 TO WS-TAM-TRIM
027280         GO TO P21-EXIT.
027300     MOVE 1 TO WS-I.
027320     PERFORM P21B-ACHA-INICIO
027340         UNTIL WS-I > WS-FIM-LINHA OR TEXTO-ORIG(WS-I:1) NOT = SPACE.
027360     MOVE WS-I TO WS-INICIO-LINHA.
027380     SUBTRACT WS-INICIO-LINHA FROM WS-FIM-LINHA GIVING WS-TAM-TRIM.
027400     ADD 1 TO WS-TAM-TRIM.
027420     MOVE TEXTO-ORIG(WS-INICIO-LINHA:WS-TAM-TRIM)
027440         TO TEXTO-TRIM(1:WS-TAM-TRIM).
027460 P21-EXIT.
027480     EXIT.
027500*
027600 P21A-ACHA-FIM.
027700     SUBTRACT 1 FROM WS-J.
027750*
027800 P21B-ACHA-INICIO.
027850     ADD 1 TO WS-I.
027880*
027890 P30-MONTA-SEMTRACO.
027900*    21/10/91 JCM OS-078 - TRACOS SAO REMOVIDOS ANTES DE
028000*    PROCURAR O IBAN (ELES SEPARAM GRUPOS NO FORMATO IMPRESSO).
028100     MOVE SPACES TO TEXTO-SEMTRACO.
028200     MOVE 0 TO WS-J.
028300     MOVE 1 TO WS-I.
028400     PERFORM P30A-COPIA-CHAR UNTIL WS-I > WS-TAM-TRIM.
028500     MOVE WS-J TO WS-TAM-SEMTRACO.
028600     INSPECT TEXTO-SEMTRACO CONVERTING
028700             "abcdefghijklmnopqrstuvwxyz" TO
028800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028900*
029000 P30A-COPIA-CHAR.
029100     IF TEXTO-TRIM(WS-I:1) NOT = "-"
029200         ADD 1 TO WS-J
029300         MOVE TEXTO-TRIM(WS-I:1) TO TEXTO-SEMTRACO(WS-J:1).
029400     ADD 1 TO WS-I.
029500*
029600 P50-ACHA-IBAN.
029700*    PROCURA IBAN ESPANHOL NA LINHA SEM TRACOS, CONFERINDO O
029750*    CODIGO DA ENTIDADE CONTRA O BANCO ALVO DA ABERTURA.
029800     MOVE "N" TO WS-LINHA-QUALIFICA.
029900     IF WS-TAM-SEMTRACO < 8
030000         GO TO P50-EXIT.
030100     MOVE 1 TO WS-I.
030200     PERFORM P51-TESTA-POS-IBAN
030300         UNTIL WS-I > (WS-TAM-SEMTRACO - 7) OR LINHA-QUALIFICA-88.
030400 P50-EXIT.
030500     EXIT.
030600*
030700 P51-TESTA-POS-IBAN.
030800     IF TEXTO-SEMTRACO(WS-I:2) = "ES"
030900         PERFORM P52-PARSE-IBAN
031000         IF ACHOU-88
031100             IF CAND-GRUPO1 = WS-ALVO-COD
031200                 MOVE "S" TO WS-LINHA-QUALIFICA.
031300     ADD 1 TO WS-I.
031400*
031500 P52-PARSE-IBAN.
031600     MOVE "N" TO WS-ACHOU.
031700     MOVE WS-I TO WS-POS.
031800     ADD 2 TO WS-POS.
031900     IF (WS-POS + 1) > WS-TAM-SEMTRACO
032000         GO TO P52-EXIT.
032100     IF TEXTO-SEMTRACO(WS-POS:2) NOT IS CLASSE-DIGITO
032200         GO TO P52-EXIT.
032300     ADD 2 TO WS-POS.
032400     MOVE 1 TO WS-K.
032500     MOVE "S" TO WS-ACHOU.
032600     PERFORM P52A-TESTA-GRUPO UNTIL WS-K > 5 OR NOT ACHOU-88.
032700 P52-EXIT.
032800     EXIT.
032900*
033000 P52A-TESTA-GRUPO.
033100     IF WS-POS <= WS-TAM-SEMTRACO
033200         IF TEXTO-SEMTRACO(WS-POS:1) = SPACE
033300             ADD 1 TO WS-POS.
033400     IF (WS-POS + 3) > WS-TAM-SEMTRACO
033500         MOVE "N" TO WS-ACHOU
033600         GO TO P52A-EXIT.
033700     IF TEXTO-SEMTRACO(WS-POS:4) NOT IS CLASSE-DIGITO
033800         MOVE "N" TO WS-ACHOU
033900         GO TO P52A-EXIT.
034000     IF WS-K = 1
034100         MOVE TEXTO-SEMTRACO(WS-POS:4) TO CAND-GRUPO1.
034200     ADD 4 TO WS-POS.
034300     ADD 1 TO WS-K.
034400 P52A-EXIT.
034500     EXIT.
034600*
034700 P60-ACHA-FONES.
034800*    TODOS OS PADROES DE TELEFONE RECONHECIDOS SAO TESTADOS NESTA
034900*    ORDEM; O P68 DESCARTA OS REPETIDOS NA MESMA LINHA AO GRAVAR.
035000     MOVE ZEROS TO WS-QTD-FONES-LINHA.
035100     PERFORM P61-FONE-MAIS34-9.
035200     PERFORM P62-FONE-MAIS34-GRUPO.
035300     MOVE 6 TO WS-DIGITO-MIN.
035400     PERFORM P63-FONE-9-FLAT.
035500     PERFORM P64-FONE-9-GRUPO.
035600     MOVE 8 TO WS-DIGITO-MIN.
035700     PERFORM P63-FONE-9-FLAT.
035800     PERFORM P64-FONE-9-GRUPO.
035900*
036000 P61-FONE-MAIS34-9.
036100     IF WS-TAM-TRIM < 3
036200         GO TO P61-EXIT.
036300     MOVE 1 TO WS-I.
036400     PERFORM P61A-TESTA-POS UNTIL WS-I > (WS-TAM-TRIM - 2).
036500 P61-EXIT.
036600     EXIT.
036700*
036800 P61A-TESTA-POS.
036900     IF TEXTO-TRIM(WS-I:3) = "+34"
037000         PERFORM P61B-TESTA-9DIG.
037100     ADD 1 TO WS-I.
037200*
037300 P61B-TESTA-9DIG.
037400     MOVE WS-I TO WS-J.
037500     ADD 3 TO WS-J.
037550*    22/02/26 RFM OS-233 - PARA DE PULAR ESPACO NO FIM DA LINHA
037560*    REDUZIDA, SENAO LE ALEM DA COLUNA 256.
037600     PERFORM P61C-PULA-ESPACO
037650         UNTIL WS-J > WS-TAM-TRIM OR TEXTO-TRIM(WS-J:1) NOT = SPACE.
037700     IF (WS-J + 8) > WS-TAM-TRIM
037800         GO TO P61B-EXIT.
037900     IF TEXTO-TRIM(WS-J:9) NOT IS CLASSE-DIGITO
038000         GO TO P61B-EXIT.
038100     MOVE WS-J TO WS-FIMGRP.
038200     ADD 8 TO WS-FIMGRP.
038300     MOVE TEXTO-TRIM(WS-I:(WS-FIMGRP - WS-I + 1)) TO WS-FONE-CAND.
038400     PERFORM P68-ADD-FONE.
038500 P61B-EXIT.
038600     EXIT.
038700*
038800 P61C-PULA-ESPACO.
038900     ADD 1 TO WS-J.
039000*
039100 P62-FONE-MAIS34-GRUPO.
039200     IF WS-TAM-TRIM < 3
039300         GO TO P62-EXIT.
039400     MOVE 1 TO WS-I.
039500     PERFORM P62A-TESTA-POS UNTIL WS-I > (WS-TAM-TRIM - 2).
039600 P62-EXIT.
039700     EXIT.
039800*
039900 P62A-TESTA-POS.
040000     IF TEXTO-TRIM(WS-I:3) = "+34"
040100         MOVE 3 TO WS-G1LEN
040200         PERFORM P62B-TENTA-GRUPO
040300         IF NOT ACHOU-88
040400             MOVE 2 TO WS-G1LEN
040500             PERFORM P62B-TENTA-GRUPO.
040600     ADD 1 TO WS-I.
040700*
040800 P62B-TENTA-GRUPO.
040850*    22/02/26 RFM OS-233 - PARA DE PULAR ESPACO NO FIM DA LINHA
040860*    REDUZIDA, SENAO LE ALEM DA COLUNA 256.
040900     MOVE "N" TO WS-ACHOU.
041000     MOVE WS-I TO WS-POS.
041100     ADD 3 TO WS-POS.
041150     PERFORM P62C-PULA-ESPACO
041180         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
041300     IF (WS-POS + WS-G1LEN - 1) > WS-TAM-TRIM
041400         GO TO P62B-EXIT.
041500     IF TEXTO-TRIM(WS-POS:WS-G1LEN) NOT IS CLASSE-DIGITO
041600         GO TO P62B-EXIT.
041700     ADD WS-G1LEN TO WS-POS.
041750     PERFORM P62C-PULA-ESPACO
041780         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
041900     IF (WS-POS + 2) > WS-TAM-TRIM
042000         GO TO P62B-EXIT.
042100     IF TEXTO-TRIM(WS-POS:3) NOT IS CLASSE-DIGITO
042200         GO TO P62B-EXIT.
042300     ADD 3 TO WS-POS.
042350     PERFORM P62C-PULA-ESPACO
042380         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
042500     IF (WS-POS + 1) > WS-TAM-TRIM
042600         GO TO P62B-EXIT.
042700     IF TEXTO-TRIM(WS-POS:2) NOT IS CLASSE-DIGITO
042800         GO TO P62B-EXIT.
042900     ADD 2 TO WS-POS.
042950     PERFORM P62C-PULA-ESPACO
042980         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
043100     IF (WS-POS + 1) > WS-TAM-TRIM
043200         GO TO P62B-EXIT.
043300     IF TEXTO-TRIM(WS-POS:2) NOT IS CLASSE-DIGITO
043400         GO TO P62B-EXIT.
043500     ADD 2 TO WS-POS.
043600     SUBTRACT 1 FROM WS-POS GIVING WS-FIMGRP.
043700     MOVE TEXTO-TRIM(WS-I:(WS-FIMGRP - WS-I + 1)) TO WS-FONE-CAND.
043800     PERFORM P68-ADD-FONE.
043900     MOVE "S" TO WS-ACHOU.
044000 P62B-EXIT.
044100     EXIT.
044200*
044300 P62C-PULA-ESPACO.
044400     ADD 1 TO WS-POS.
044500*
044600 P63-FONE-9-FLAT.
044700     IF WS-TAM-TRIM < 9
044800         GO TO P63-EXIT.
044900     MOVE 1 TO WS-I.
045000     PERFORM P63A-TESTA-POS UNTIL WS-I > (WS-TAM-TRIM - 8).
045100 P63-EXIT.
045200     EXIT.
045300*
045400 P63A-TESTA-POS.
045500     PERFORM P63B-VERIFICA-INICIO.
045600     IF NOT ACHOU-88
045700         GO TO P63A-FIM.
045800     IF TEXTO-TRIM(WS-I:9) NOT IS CLASSE-DIGITO
045900         GO TO P63A-FIM.
046000     PERFORM P63C-VERIFICA-LIMITES.
046100     IF NOT ACHOU-88
046200         GO TO P63A-FIM.
046300     MOVE TEXTO-TRIM(WS-I:9) TO WS-FONE-CAND.
046400     PERFORM P68-ADD-FONE.
046500 P63A-FIM.
046600     ADD 1 TO WS-I.
046700*
046800 P63B-VERIFICA-INICIO.
046900*    08/12/94 AHS OS-120 - SO COMECA EM 6,7,8 (PADRAO 3/4) OU
047000*    SO EM 8 (PADRAO 5/6 - SUBCONJUNTO MANTIDO POR PARIDADE).
047100     MOVE "N" TO WS-ACHOU.
047200     IF WS-DIGITO-MIN = 6
047300         IF TEXTO-TRIM(WS-I:1) = "6" OR TEXTO-TRIM(WS-I:1) = "7"
047400                                     OR TEXTO-TRIM(WS-I:1) = "8"
047500             MOVE "S" TO WS-ACHOU.
047600     IF WS-DIGITO-MIN = 8
047700         IF TEXTO-TRIM(WS-I:1) = "8"
047800             MOVE "S" TO WS-ACHOU.
047900*
048000 P63C-VERIFICA-LIMITES.
048100     MOVE "S" TO WS-ACHOU.
048200     IF WS-I > 1
048300         IF TEXTO-TRIM(WS-I - 1:1) IS CLASSE-DIGITO
048400             MOVE "N" TO WS-ACHOU.
048500     IF (WS-I + 9) <= WS-TAM-TRIM
048600         IF TEXTO-TRIM(WS-I + 9:1) IS CLASSE-DIGITO
048700             MOVE "N" TO WS-ACHOU.
048800*
048900 P64-FONE-9-GRUPO.
049000     IF WS-TAM-TRIM < 10
049100         GO TO P64-EXIT.
049200     MOVE 1 TO WS-I.
049300     PERFORM P64A-TESTA-POS UNTIL WS-I > (WS-TAM-TRIM - 9).
049400 P64-EXIT.
049500     EXIT.
049600*
049700 P64A-TESTA-POS.
049800     PERFORM P63B-VERIFICA-INICIO.
049900     IF NOT ACHOU-88
050000         GO TO P64A-FIM.
050100     IF WS-I > 1
050200         IF TEXTO-TRIM(WS-I - 1:1) IS CLASSE-DIGITO
050300             GO TO P64A-FIM.
050400     MOVE WS-I TO WS-POS.
050500     ADD 1 TO WS-POS.
050550*    22/02/26 RFM OS-233 - GRUPO INICIAL E SO MAIS 2 DIGITOS (O
050560*    1O. JA FOI CONFERIDO EM P63B), NAO 3 - SENAO UM NUMERO
050570*    CORRETAMENTE AGRUPADO (EX. 612 345 67 89) NUNCA BATE AQUI.
050600     IF (WS-POS + 1) > WS-TAM-TRIM
050700         GO TO P64A-FIM.
050800     IF TEXTO-TRIM(WS-POS:2) NOT IS CLASSE-DIGITO
050900         GO TO P64A-FIM.
051000     ADD 2 TO WS-POS.
051050     PERFORM P64B-PULA-ESPACO
051080         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
051200     IF (WS-POS + 2) > WS-TAM-TRIM
051300         GO TO P64A-FIM.
051400     IF TEXTO-TRIM(WS-POS:3) NOT IS CLASSE-DIGITO
051500         GO TO P64A-FIM.
051600     ADD 3 TO WS-POS.
051650     PERFORM P64B-PULA-ESPACO
051680         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
051800     IF (WS-POS + 1) > WS-TAM-TRIM
051900         GO TO P64A-FIM.
052000     IF TEXTO-TRIM(WS-POS:2) NOT IS CLASSE-DIGITO
052100         GO TO P64A-FIM.
052200     ADD 2 TO WS-POS.
052250     PERFORM P64B-PULA-ESPACO
052280         UNTIL WS-POS > WS-TAM-TRIM OR TEXTO-TRIM(WS-POS:1) NOT = SPACE.
052400     IF (WS-POS + 1) > WS-TAM-TRIM
052500         GO TO P64A-FIM.
052600     IF TEXTO-TRIM(WS-POS:2) NOT IS CLASSE-DIGITO
052700         GO TO P64A-FIM.
052800     ADD 2 TO WS-POS.
052900     IF WS-POS <= WS-TAM-TRIM
053000         IF TEXTO-TRIM(WS-POS:1) IS CLASSE-DIGITO
053100             GO TO P64A-FIM.
053200     SUBTRACT 1 FROM WS-POS GIVING WS-FIMGRP.
053300     MOVE TEXTO-TRIM(WS-I:(WS-FIMGRP - WS-I + 1)) TO WS-FONE-CAND.
053400     PERFORM P68-ADD-FONE.
053500 P64A-FIM.
053600     ADD 1 TO WS-I.
053700*
053800 P64B-PULA-ESPACO.
053900     ADD 1 TO WS-POS.
054000*
054100 P68-ADD-FONE.
054200*    15/03/93 RFM OS-102 - NAO REPETE TELEFONE JA ACHADO NA
054300*    MESMA LINHA; MANTEM A ORDEM DE ACHADO (1A. OCORRENCIA FICA).
054400     MOVE "N" TO WS-ACHOU.
054500     IF WS-QTD-FONES-LINHA = 0
054600         GO TO P68-INSERE.
054700     MOVE 1 TO WS-K.
054800     PERFORM P68A-COMPARA
054900         UNTIL WS-K > WS-QTD-FONES-LINHA OR ACHOU-88.
055000     IF ACHOU-88
055100         GO TO P68-EXIT.
055200 P68-INSERE.
055300     IF WS-QTD-FONES-LINHA < 50
055400         ADD 1 TO WS-QTD-FONES-LINHA
055500         MOVE WS-FONE-CAND TO FONE-TB(WS-QTD-FONES-LINHA).
055600 P68-EXIT.
055700     EXIT.
055800*
055900 P68A-COMPARA.
056000     IF FONE-TB(WS-K) = WS-FONE-CAND
056100         MOVE "S" TO WS-ACHOU.
056200     ADD 1 TO WS-K.
056300*
056400 P70-GRAVA-DETALHE.
056500     MOVE SPACES TO WS-LISTA-FONES.
056600     MOVE 0 TO WS-POS-LISTA.
056700     MOVE 1 TO WS-K.
056800     PERFORM P70A-JUNTA-FONE UNTIL WS-K > WS-QTD-FONES-LINHA.
056900     MOVE "D"              TO TIPO-DET.
057000     MOVE WS-NUM-LINHA      TO NUMERO-DET.
057100     MOVE TEXTO-TRIM        TO TEXTO-DET.
057200     MOVE WS-LISTA-FONES    TO LISTA-DET.
057300     MOVE WS-QTD-FONES-LINHA TO QTDE-DET.
057400     WRITE REG-DETALHE FROM LINHA-DET.
057500*
057600 P70A-JUNTA-FONE.
057700     MOVE FONE-TB(WS-K) TO WS-CAMPO-TMP.
057800     MOVE 20 TO WS-J.
057900     PERFORM P70B-ACHA-FIM-CAMPO
058000         UNTIL WS-J = 0 OR WS-CAMPO-TMP(WS-J:1) NOT = SPACE.
058100     IF WS-J = 0
058200         GO TO P70A-FIM.
058300     IF WS-POS-LISTA = 0
058400         GO TO P70A-COPIA.
058500     ADD 1 TO WS-POS-LISTA.
058600     MOVE "," TO WS-LISTA-FONES(WS-POS-LISTA:1).
058700 P70A-COPIA.
058800     MOVE WS-CAMPO-TMP(1:WS-J)
058900         TO WS-LISTA-FONES(WS-POS-LISTA + 1:WS-J).
059000     ADD WS-J TO WS-POS-LISTA.
059100 P70A-FIM.
059200     ADD 1 TO WS-K.
059300*
059400 P70B-ACHA-FIM-CAMPO.
059500     SUBTRACT 1 FROM WS-J.
059600*
059700 P90-FINAL-IMP.
059800     DISPLAY WS-QTD-LINHAS-OK " LINHAS COM TELEFONE DO BANCO ALVO".
059900     DISPLAY WS-QTD-FONES-TOT " TELEFONES ENCONTRADOS NO TOTAL".
060000     MOVE WS-QTD-LINHAS-OK TO WS-LINHAS-DISP.
060100     MOVE WS-QTD-FONES-TOT TO WS-FONES-DISP.
060150     MOVE SPACES TO AREA-TOT.
060200     MOVE "FOUND " TO AREA-TOT(1:6).
060400     MOVE WS-LINHAS-DISP TO AREA-TOT(7:7).
060500     MOVE " LINES WITH " TO AREA-TOT(14:12).
060600     MOVE WS-FONES-DISP TO AREA-TOT(26:7).
060700     MOVE " PHONE NUMBERS" TO AREA-TOT(33:14).
060800     MOVE "T" TO TIPO-TOT.
060900     WRITE REG-DETALHE FROM LINHA-TOTAL.
061000*
061100 P95-ENCERRA.
061200*    19/05/01 RFM OS-196 - ENCADEIA PARA O PASSO DE EXPORTACAO.
061300     CLOSE BCOIDX TEXTOENT DETREL.
061400     CHAIN "BANCO42.COM".
