000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANCO40.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SETOR DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.  17/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800*===============================================================
000900*  C A D A S T R O   D E   B A N C O S   E U R O P E U S
001000*---------------------------------------------------------------
001100*  CARGA DO ARQUIVO DE CADASTRO DE BANCOS (CODIGO EUROPEU,
001200*  NOME, ENDERECO, LEI, OPERADOR, PROVEDOR E CODIGO DO
001300*  SUPERVISOR) PARA O ARQUIVO INDEXADO BCOIDX.DAT, USADO PELO
001400*  BANCO41 NA CONFERENCIA DE TELEFONES.  EMITE TAMBEM O
001500*  RELATORIO DE BANCOS PRINCIPAIS E A PESQUISA POR NOME.
001600*---------------------------------------------------------------
001700*  HISTORICO DE ALTERACOES
001800*---------------------------------------------------------------
001900*  17/03/89  RFM  OS-031  VERSAO INICIAL - CARGA DO CADASTRO.
002000*  02/08/89  RFM  OS-038  INCLUIDO CAMPO "PROVEDOR" NO LAYOUT.
002100*  14/01/90  RFM  OS-052  RELATORIO DE BANCOS PRINCIPAIS.
002200*  09/09/91  JCM  OS-077  CORRIGIDA DERIVACAO DO CODIGO DA
002300*                         ENTIDADE QUANDO CAMPO VEM CURTO.
002400*  22/04/93  RFM  OS-101  TABELA EM MEMORIA PARA PESQUISA POR
002500*                         NOME (ANTES SO HAVIA LEITURA DIRETA).
002600*  11/11/94  AHS  OS-119  LIMITE DE 100 OCORRENCIAS NA PESQUISA.
002700*  30/06/96  RFM  OS-140  AJUSTE DE COLUNAS DO RELATORIO.
002800*  03/12/97  JCM  OS-158  CHAVE ALTERNATIVA POR NOME (DUPLICADOS
002900*                         PERMITIDOS) NO ARQUIVO INDEXADO.
003000*  18/08/98  AHS  OS-171  PREPARACAO PARA ANO 2000 - DATA DE
003100*                         EXECUCAO PASSA A SER GRAVADA COM
003200*                         SECULO (VER P-DATA).
003300*  05/02/99  AHS  OS-171  CONCLUIDA REVISAO Y2K DO CABECALHO.
003400*  19/05/01  RFM  OS-196  ENCADEAMENTO AUTOMATICO PARA O BANCO41
003500*                         AO FINAL DA CARGA.
003600*  27/09/03  JCM  OS-219  TERMO DE PESQUISA PASSA A SER PEDIDO
003700*                         SEMPRE, MESMO QUANDO VAZIO.
003750*  22/02/26  RFM  OS-233  CORRIGIDO TAMANHO DO LITERAL DO BANCO
003760*                         COOPERATIVO ESPANOL NA TABELA DOS 10
003770*                         PRINCIPAIS (ESTOURAVA A PIC X(30)).
003800*===============================================================
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLASSE-DIGITO   IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CADREG    ASSIGN TO CADBANCO
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-CAD.
004800     SELECT BCOIDX    ASSIGN TO DISK
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS DYNAMIC
005100            RECORD KEY   IS EUROPEAN-CODE-REG
005200            ALTERNATE RECORD KEY IS NOME-REG WITH DUPLICATES
005300            FILE STATUS  IS FS-IDX.
005400     SELECT RELATO    ASSIGN TO PRINTER.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CADREG             LABEL RECORD IS OMITTED.
005800 01  REG-CADREG.
005900     03 TEXTO-CADREG     PIC X(280).
006000     03 f                PIC X(20).
006100 FD  BCOIDX              LABEL RECORD IS STANDARD
006200                            VALUE OF FILE-ID IS "BCOIDX.DAT".
006300 01  REG-BANCO-IDX.
006400     03 EUROPEAN-CODE-REG PIC X(06).
006500     03 ENTITY-CODE-REG   PIC X(04).
006600     03 NOME-REG          PIC X(80).
006700     03 ENDER-REG         PIC X(80).
006800     03 LEI-REG           PIC X(20).
006900     03 OPERADOR-REG      PIC X(40).
007000     03 PROVEDOR-REG      PIC X(40).
007100     03 SUPERV-REG        PIC X(10).
007200     03 f                 PIC X(10).
007300 FD  RELATO              LABEL RECORD IS OMITTED.
007400 01  REG-RELATO           PIC X(80).
007500*---------------------------------------------------------------
007600 WORKING-STORAGE SECTION.
007700 77  FS-CAD                PIC X(02) VALUE "00".
007800 77  FS-IDX                PIC X(02) VALUE "00".
007900 77  WS-QTD-LIDOS          PIC 9(05) COMP VALUE ZEROS.
008000 77  WS-QTD-GRAVADOS       PIC 9(05) COMP VALUE ZEROS.
008100 77  WS-QTD-TABELA         PIC 9(03) COMP VALUE ZEROS.
008200 77  WS-QTD-ACHADOS        PIC 9(03) COMP VALUE ZEROS.
008300 77  WS-I                  PIC 9(03) COMP VALUE ZEROS.
008400 77  WS-J                  PIC 9(02) COMP VALUE ZEROS.
008500 77  WS-TAM-CAMPO          PIC 9(02) COMP VALUE ZEROS.
008600 77  WS-TERMO-LEN          PIC 9(02) COMP VALUE ZEROS.
008700 77  WS-POSBUSCA           PIC 9(03) COMP VALUE ZEROS.
008800 77  WS-ACHOUSUB           PIC X     VALUE "N".
008900     88 ACHOU-SUBSTR                 VALUE "S".
009000 77  WS-TERMO              PIC X(30) VALUE SPACES.
009100 77  WS-TERMO-UP           PIC X(30) VALUE SPACES.
009200 77  WS-NOME-UP            PIC X(80) VALUE SPACES.
009300*
009400 01  WS-CAMPOS-CAD.
009500     03 CAMPO-EUROPEU      PIC X(06).
009600     03 CAMPO-NOME         PIC X(80).
009700     03 CAMPO-ENDER        PIC X(80).
009800     03 CAMPO-LEI          PIC X(20).
009900     03 CAMPO-OPERADOR     PIC X(40).
010000     03 CAMPO-PROVEDOR     PIC X(40).
010100     03 CAMPO-SUPERV       PIC X(10).
010200     03 f                  PIC X(04).
010300*    REDEFINES 1 - VISAO EM BLOCO UNICO PARA CONFERENCIA EM TELA
010400 01  WS-CAMPOS-CAD-TEXTO REDEFINES WS-CAMPOS-CAD.
010500     03 TEXTO-CAMPOS-CAD   PIC X(276).
010550     03 f                  PIC X(04).
010600*
010700 01  WS-DATA.
010800     03 ANO                PIC 99.
010900     03 MES                PIC 99.
011000     03 DIA                PIC 99.
011100     03 f                  PIC X(02) VALUE SPACES.
011200*    REDEFINES 2 - DATA DE EXECUCAO VISTA COMO NUMERO UNICO (Y2K)
011300 01  WS-DATA-NUM REDEFINES WS-DATA.
011400     03 WS-DATA-COMPACTA   PIC 9(06).
011500     03 f                  PIC X(02).
011600*
011700*    TABELA EM MEMORIA DO CADASTRO, CARREGADA NO P21, USADA
011800*    PELA PESQUISA POR NOME (P40) SEM RELER O ARQUIVO INDEXADO
011900 01  TB-BANCO.
012000     03 ITEM-BANCO OCCURS 500 TIMES.
012100        05 EUROPEU-TB       PIC X(06).
012200        05 ENTCOD-TB        PIC X(04).
012250        05 NOME-TB          PIC X(80).
012260        05 f                PIC X(01).
012400*
012500*    LISTA FIXA DOS 10 BANCOS PRINCIPAIS (CODIGO + NOME CURTO)
012600*    INICIALIZADA POR VALUE E RELIDA COMO TABELA (REDEFINES 3)
012700 01  WS-PRINCIPAIS-INIC.
012800     03 F      PIC X(30) VALUE "ES0182BBVA                    ".
012900     03 F      PIC X(30) VALUE "ES0049SANTANDER               ".
013000     03 F      PIC X(30) VALUE "ES2100CAIXABANK               ".
013100     03 F      PIC X(30) VALUE "ES0081SABADELL                ".
013200     03 F      PIC X(30) VALUE "ES0128BANKINTER               ".
013300     03 F      PIC X(30) VALUE "ES0003BANCO DE DEPOSITOS      ".
013400     03 F      PIC X(30) VALUE "ES0061BANCA MARCH             ".
013500     03 F      PIC X(30) VALUE "ES0188BANCO ALCALA            ".
013600     03 F      PIC X(30) VALUE "ES0225BANCO CETELEM           ".
013700     03 F      PIC X(30) VALUE "ES0198BANCO COOP. ESPANOL     ".
013800 01  TB-PRINCIPAIS REDEFINES WS-PRINCIPAIS-INIC.
013900     03 PRINC-ITEM OCCURS 10 TIMES.
014000        05 PRINC-COD        PIC X(06).
014100        05 PRINC-NOME       PIC X(24).
014200*
014300 01  LINHA-CABEC.
014400     03 f      PIC X(02) VALUE SPACES.
014500     03 F      PIC X(34) VALUE "Cadastro de Bancos  E l d o r a d".
014600     03 f      PIC X(06) VALUE SPACES.
014700     03 DIA-DET PIC 99.
014800     03 f      PIC X VALUE "/".
014900     03 MES-DET PIC 99.
015000     03 f      PIC X VALUE "/".
015100     03 ANO-DET PIC 99.
015200     03 f      PIC X(08) VALUE SPACES.
015300*
015400 01  LINHA-TRACO.
015500     03 f      PIC X(60) VALUE ALL "-".
015600     03 f      PIC X(20) VALUE SPACES.
015700*
015800 01  LINHA-SUBTIT.
015900     03 f      PIC X(02) VALUE SPACES.
016000     03 F      PIC X(40) VALUE "COD.EUROPEU    NOME".
016100     03 f      PIC X(38) VALUE SPACES.
016200*
016300 01  LINHA-PRINC-DET.
016400     03 f      PIC X(02) VALUE SPACES.
016500     03 COD-PRINC-DET  PIC X(06).
016600     03 f      PIC X(04) VALUE SPACES.
016700     03 NOME-PRINC-DET PIC X(30).
016800     03 f      PIC X(38) VALUE SPACES.
016900*
017000 01  LINHA-TOTAL.
017100     03 f      PIC X(02) VALUE SPACES.
017200     03 QTD-TOTAL-DET  PIC ZZZZ9.
017300     03 F      PIC X(22) VALUE " BANCOS CADASTRADOS.".
017400     03 f      PIC X(36) VALUE SPACES.
017500*---------------------------------------------------------------
017600 PROCEDURE DIVISION.
017700*
017800 P10-ABRIR.
017900     OPEN INPUT CADREG.
018000     IF FS-CAD NOT = "00"
018100         DISPLAY "!! ARQUIVO DE CADASTRO NAO ENCONTRADO !!"
018200         STOP RUN.
018300     OPEN OUTPUT BCOIDX.
018400     OPEN OUTPUT RELATO.
018500     PERFORM P-DATA.
018600     MOVE DIA TO DIA-DET.
018700     MOVE MES TO MES-DET.
018800     MOVE ANO TO ANO-DET.
018900     WRITE REG-RELATO FROM LINHA-CABEC.
019000     WRITE REG-RELATO FROM LINHA-TRACO.
019100     WRITE REG-RELATO FROM LINHA-SUBTIT.
019200*
019300 P-DATA.
019400*    17/03/89 RFM  OS-031 - DATA DE SISTEMA PARA O CABECALHO.
019500*    18/08/98 AHS  OS-171 - SECULO FIXADO EM 19/20 CONF. Y2K.
019600     ACCEPT WS-DATA FROM DATE.
019700*
019800 P20-DESCARTA-TITULO.
019900*    A 1A. LINHA DO ARQUIVO DE CADASTRO E O CABECALHO DE
020000*    COLUNAS DO EXTRATOR - E SOMENTE LIDA E DESCARTADA.
020100     READ CADREG
020200         AT END
020300             GO TO P30-BANCOS-PRINCIPAIS.
020400*
020500 P21-LE-CADASTRO.
020600     READ CADREG
020700         AT END
020800             GO TO P30-BANCOS-PRINCIPAIS.
020900     PERFORM P22-SEPARA-CAMPOS.
021000     PERFORM P25-DERIVA-COD.
021100     PERFORM P26-GRAVA-IDX.
021200     ADD 1 TO WS-QTD-LIDOS.
021300     GO TO P21-LE-CADASTRO.
021400*
021500 P22-SEPARA-CAMPOS.
021600     UNSTRING TEXTO-CADREG DELIMITED BY ","
021700         INTO CAMPO-EUROPEU CAMPO-NOME CAMPO-ENDER CAMPO-LEI
021800              CAMPO-OPERADOR CAMPO-PROVEDOR CAMPO-SUPERV.
021900     MOVE CAMPO-EUROPEU    TO EUROPEAN-CODE-REG.
022000     MOVE CAMPO-NOME       TO NOME-REG.
022100     MOVE CAMPO-ENDER      TO ENDER-REG.
022200     MOVE CAMPO-LEI        TO LEI-REG.
022300     MOVE CAMPO-OPERADOR   TO OPERADOR-REG.
022400     MOVE CAMPO-PROVEDOR   TO PROVEDOR-REG.
022500     MOVE CAMPO-SUPERV     TO SUPERV-REG.
022600*
022700 P25-DERIVA-COD.
022800*    CODIGO DA ENTIDADE = CODIGO EUROPEU SEM O "ES", QUANDO O
022900*    CODIGO EUROPEU TEM 6 OU MAIS CARACTERES PREENCHIDOS; CASO
023000*    CONTRARIO O CODIGO FICA COMO ESTA (09/09/91 JCM OS-077).
023100     MOVE 6 TO WS-J.
023200     PERFORM P25A-ACHA-FIM
023300         UNTIL WS-J = 0 OR CAMPO-EUROPEU(WS-J:1) NOT = SPACE.
023400     MOVE WS-J TO WS-TAM-CAMPO.
023500     IF WS-TAM-CAMPO >= 6
023600         MOVE CAMPO-EUROPEU(3:4) TO ENTITY-CODE-REG
023700     ELSE
023800         MOVE SPACES TO ENTITY-CODE-REG
023900         MOVE CAMPO-EUROPEU TO ENTITY-CODE-REG.
024000*
024100 P25A-ACHA-FIM.
024200     SUBTRACT 1 FROM WS-J.
024300*
024400 P26-GRAVA-IDX.
024500     WRITE REG-BANCO-IDX
024600         INVALID KEY
024700             DISPLAY "!! CODIGO EUROPEU DUPLICADO: "
024800                     EUROPEAN-CODE-REG.
024900     IF FS-IDX = "00"
025000         ADD 1 TO WS-QTD-GRAVADOS
025100         IF WS-QTD-TABELA < 500
025200             ADD 1 TO WS-QTD-TABELA
025300             MOVE EUROPEAN-CODE-REG TO EUROPEU-TB(WS-QTD-TABELA)
025400             MOVE ENTITY-CODE-REG   TO ENTCOD-TB(WS-QTD-TABELA)
025500             MOVE NOME-REG          TO NOME-TB(WS-QTD-TABELA).
025600*
025700 P30-BANCOS-PRINCIPAIS.
025800*    14/01/90 RFM OS-052 - LISTAGEM DOS BANCOS PRINCIPAIS,
025900*    RESTRITA AOS QUE REALMENTE CONSTAM NO CADASTRO CARREGADO.
026000     MOVE 1 TO WS-I.
026100     PERFORM P31-TESTA-PRINCIPAL UNTIL WS-I > 10.
026200     MOVE WS-QTD-GRAVADOS TO QTD-TOTAL-DET.
026300     WRITE REG-RELATO FROM LINHA-TRACO.
026400     WRITE REG-RELATO FROM LINHA-TOTAL.
026500     PERFORM P40-PESQUISA-NOME.
026600     PERFORM P90-ENCERRA.
026700*
026800 P31-TESTA-PRINCIPAL.
026900     MOVE "N" TO WS-ACHOUSUB.
027000     MOVE 1 TO WS-J.
027100     PERFORM P31A-COMPARA-TABELA
027200         UNTIL WS-J > WS-QTD-TABELA OR ACHOU-SUBSTR.
027300     ADD 1 TO WS-I.
027400*
027500 P31A-COMPARA-TABELA.
027600     IF EUROPEU-TB(WS-J) = PRINC-COD(WS-I)
027700         MOVE "S" TO WS-ACHOUSUB
027800         MOVE PRINC-COD(WS-I)  TO COD-PRINC-DET
027900         MOVE PRINC-NOME(WS-I) TO NOME-PRINC-DET
028000         WRITE REG-RELATO FROM LINHA-PRINC-DET.
028100     ADD 1 TO WS-J.
028200*
028300 P40-PESQUISA-NOME.
028400*    PESQUISA DE BANCOS POR NOME (SUBSTRING, SEM DIFERENCIAR
028500*    MAIUSCULAS/MINUSCULAS); TERMO COM MENOS DE 2
028600*    CARACTERES NAO PRODUZ RESULTADO; NO MAXIMO 100 ACHADOS
028700*    (11/11/94 AHS OS-119).  TERMO E PEDIDO SEMPRE, MESMO VAZIO
028800*    (27/09/03 JCM OS-219), PARA PERMITIR RODAR SO A CARGA.
028900     DISPLAY "TERMO DE PESQUISA DE BANCO (ENTER = NENHUM): "
029000             WITH NO ADVANCING.
029100     ACCEPT WS-TERMO FROM CONSOLE.
029200     MOVE 30 TO WS-J.
029300     PERFORM P40A-ACHA-FIM-TERMO
029400         UNTIL WS-J = 0 OR WS-TERMO(WS-J:1) NOT = SPACE.
029500     MOVE WS-J TO WS-TERMO-LEN.
029600     IF WS-TERMO-LEN < 2
029700         GO TO P40-EXIT.
029800     MOVE WS-TERMO TO WS-TERMO-UP.
029900     INSPECT WS-TERMO-UP CONVERTING
030000             "abcdefghijklmnopqrstuvwxyz" TO
030100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030200     WRITE REG-RELATO FROM LINHA-TRACO.
030300     MOVE ZEROS TO WS-QTD-ACHADOS.
030400     MOVE 1 TO WS-I.
030500     PERFORM P41-TESTA-NOME
030600         UNTIL WS-I > WS-QTD-TABELA OR WS-QTD-ACHADOS = 100.
030700 P40-EXIT.
030800     EXIT.
030900*
031000 P40A-ACHA-FIM-TERMO.
031100     SUBTRACT 1 FROM WS-J.
031200*
031300 P41-TESTA-NOME.
031400     MOVE NOME-TB(WS-I) TO WS-NOME-UP.
031500     INSPECT WS-NOME-UP CONVERTING
031600             "abcdefghijklmnopqrstuvwxyz" TO
031700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031800     PERFORM P42-PROCURA-SUBSTR.
031900     IF ACHOU-SUBSTR
032000         ADD 1 TO WS-QTD-ACHADOS
032100         MOVE EUROPEU-TB(WS-I) TO COD-PRINC-DET
032200         MOVE NOME-TB(WS-I)    TO NOME-PRINC-DET
032300         WRITE REG-RELATO FROM LINHA-PRINC-DET.
032400     ADD 1 TO WS-I.
032500*
032600 P42-PROCURA-SUBSTR.
032700     MOVE "N" TO WS-ACHOUSUB.
032800     MOVE 1 TO WS-POSBUSCA.
032900     PERFORM P42A-TESTA-POS
033000         UNTIL (WS-POSBUSCA + WS-TERMO-LEN - 1) > 80
033100               OR ACHOU-SUBSTR.
033200*
033300 P42A-TESTA-POS.
033400     IF WS-NOME-UP(WS-POSBUSCA:WS-TERMO-LEN) =
033500        WS-TERMO-UP(1:WS-TERMO-LEN)
033600         MOVE "S" TO WS-ACHOUSUB.
033700     ADD 1 TO WS-POSBUSCA.
033800*
033900 P90-ENCERRA.
034000*    19/05/01 RFM OS-196 - AO TERMINAR A CARGA, ENCADEIA
034100*    AUTOMATICAMENTE PARA O PASSO DE EXTRACAO DE TELEFONES.
034200     CLOSE CADREG BCOIDX RELATO.
034300     DISPLAY WS-QTD-LIDOS     " LIDOS DO CADASTRO".
034400     DISPLAY WS-QTD-GRAVADOS  " GRAVADOS NO INDEXADO".
034500     CHAIN "BANCO41.COM".
